000100******************************************************************
000200*             ESTRUCTURA REGISTRO MAESTRO DE VIDEOS               *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* ARCHIVO     : BLVIDEO  (BL.MAE.VIDEOS) - SECUENCIAL             *
000600* LONGITUD    : 091 BYTES                                         *
000700*----------------------------------------------------------------*
000800* FECHA       : 14/02/2024                                       *
000900* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001000* DESCRIPCION : LAYOUT DEL MAESTRO DE VIDEOS PARA EL SUBSISTEMA   *
001100*             : DE MULTAS E INVENTARIO DE LA BIBLIOTECA           *
001200******************************************************************
001300 01  REG-BLVIDEO.
001400     03  BL-VID-ID                   PIC 9(06).
001500     03  BL-VID-TITULO               PIC X(40).
001600     03  BL-VID-AUTOR                PIC X(30).
001700     03  BL-VID-DURACION             PIC 9(04).
001750*    02/04/2024 EEDR TK-4482 VISTA CON SIGNO PARA DESCARTAR     TK-4482
001760*    MINUTOS NEGATIVOS EN EL CONTROL DEFENSIVO DE BLIV1R01      TK-4482
001800     03  BL-VID-DURACION-SGN REDEFINES                          TK-4482
001900         BL-VID-DURACION             PIC S9(04).                TK-4482
002000     03  BL-VID-FORMATO              PIC X(10).
002100     03  FILLER                      PIC X(01).
