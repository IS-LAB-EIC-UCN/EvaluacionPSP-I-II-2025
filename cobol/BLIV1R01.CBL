000100******************************************************************
000200* FECHA       : 12/05/1986                                       *
000300* PROGRAMADOR : OFELIA DEL CARMEN PAZ (ODP)                      *
000400* APLICACION  : BIBLIOTECA CENTRAL                                *
000500* PROGRAMA    : BLIV1R01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : REPORTE DE INVENTARIO - LISTADO RESUMEN POR       *
000800*             : MATERIAL (LIBROS, REVISTAS, VIDEOS) MAS EL BLOQUE *
000900*             : DE ESTADISTICAS DE CIERRE                         *
001000* ARCHIVOS    : BLLIBRO=E,BLREVIS=E,BLVIDEO=E,REPORTE=S           *
001100* ACCION (ES) : R=REPORTE                                         *
001200* INSTALADO   : 01/06/1986                                        *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BLIV1R01.
001600 AUTHOR.        OFELIA DEL CARMEN PAZ.
001700 INSTALLATION.  BIBLIOTECA CENTRAL - CENTRO DE COMPUTO.
001800 DATE-WRITTEN.  12/05/1986.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO - BIBLIOTECA CENTRAL.
002100******************************************************************
002200*                    BITACORA   DE   CAMBIOS                     *
002300*----------------------------------------------------------------*
002310* 12/05/1986  ODP  TK-0098 PROGRAMA ORIGINAL. LISTADO DE LIBROS   *
002320*                  DEL MAESTRO BLLIBRO UNICAMENTE                 *
002330* 20/08/1989  ODP  TK-0176 SE AGREGA EL RUBRO DE REVISTAS         *
002340*                  (BLREVIS) AL MISMO LISTADO                     *
002350* 07/02/1993  RPM  TK-0299 SE AGREGA EL RUBRO DE VIDEOS           *
002360*                  (BLVIDEO) Y LA COLUMNA DE META POR TIPO        *
002370* 19/10/1998  MGT  TK-0513 AMPLIACION DE SIGLO - FECHAS A 4       *
002380*                  DIGITOS DE ANIO EN TODO EL REPORTE (Y2K)       *
002400* 14/02/2024  MGT  TK-4456 SE REESTRUCTURA EL LISTADO DE LIBROS,  *
002500*                  REVISTAS Y VIDEOS CON META POR TIPO            *
002600* 01/03/2024  MGT  TK-4460 SE AGREGA EL BLOQUE DE ESTADISTICAS DE *
002700*                  CIERRE (CONTEOS, PAGINAS, MINUTOS, PROMEDIO)   *
002800* 15/03/2024  EEDR TK-4478 SE CORRIGE EL PROMEDIO DE PAGINAS      *
002900*                  CUANDO NO HAY LIBROS CARGADOS (DIVISION ENTRE  *
003000*                  CERO) - AHORA QUEDA EN CERO                    *
003100* 02/04/2024  EEDR TK-4482 SE AGREGA CONTROL DEFENSIVO PARA       *
003200*                  PAGINAS Y MINUTOS NEGATIVOS EN EL MAESTRO      *
003300* 18/06/2024  MGT  TK-4501 SE AGREGA LA FECHA DE PROCESO EN EL    *
003400*                  ENCABEZADO DEL REPORTE                         *
003450* 09/08/2026  MGT  TK-4561 SE QUITA UN SPECIAL-NAMES QUE QUEDO    *
003460*                  MAL COPIADO DE OTRO SISTEMA; ESTE PROGRAMA NO  *
003470*                  MANEJA MONTOS, NO REQUIERE CONFIGURATION       *
003480*                  SECTION                                       *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BLLIBRO  ASSIGN TO LIBROS
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS FS-LIBROS.
004500     SELECT BLREVIS  ASSIGN TO REVISTAS
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-REVISTAS.
004800     SELECT BLVIDEO  ASSIGN TO VIDEOS
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-VIDEOS.
005100     SELECT REPORTE  ASSIGN TO REPORTE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-REPORTE.
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*                MAESTRO DE LIBROS (ENTRADA)                     *
005800******************************************************************
005900 FD  BLLIBRO
006000     LABEL RECORD IS STANDARD.
006100     COPY BLLIBRO.
006200******************************************************************
006300*               MAESTRO DE REVISTAS (ENTRADA)                    *
006400******************************************************************
006500 FD  BLREVIS
006600     LABEL RECORD IS STANDARD.
006700     COPY BLREVIS.
006800******************************************************************
006900*                MAESTRO DE VIDEOS (ENTRADA)                     *
007000******************************************************************
007100 FD  BLVIDEO
007200     LABEL RECORD IS STANDARD.
007300     COPY BLVIDEO.
007400******************************************************************
007500*         REPORTE DE INVENTARIO - 132 COLUMNAS (SALIDA)          *
007600******************************************************************
007700 FD  REPORTE
007800     LABEL RECORD OMITTED.
007900 01  REG-REPORTE                     PIC X(132).
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*              VARIABLES DE FILE STATUS                          *
008300******************************************************************
008400 01  WKS-ARCHIVOS-STATUS.
008500     03  FS-LIBROS                  PIC 9(02) VALUE ZEROS.
008600     03  FS-REVISTAS                PIC 9(02) VALUE ZEROS.
008700     03  FS-VIDEOS                  PIC 9(02) VALUE ZEROS.
008800     03  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
008900     03  WKS-ARCHIVO-ERROR          PIC X(10) VALUE SPACES.
009000******************************************************************
009100*                    SWITCHES  DE  PROCESO                       *
009200******************************************************************
009300 01  WKS-SWITCHES.
009400     03  WKS-FLAG-FIN-LIBROS        PIC X(01) VALUE "N".
009500         88  FIN-LIBROS                       VALUE "S".
009600     03  WKS-FLAG-FIN-REVISTAS      PIC X(01) VALUE "N".
009700         88  FIN-REVISTAS                     VALUE "S".
009800     03  WKS-FLAG-FIN-VIDEOS        PIC X(01) VALUE "N".
009900         88  FIN-VIDEOS                       VALUE "S".
010000******************************************************************
010100*                FECHA DE PROCESO DEL ENCABEZADO                 *
010200******************************************************************
010300 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
010400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010500     03  WKS-FP-ANIO                 PIC 9(04).
010600     03  WKS-FP-MES                  PIC 9(02).
010700     03  WKS-FP-DIA                  PIC 9(02).
010800 01  WKS-FECHA-EDITADA               PIC X(10) VALUE SPACES.
010900******************************************************************
011000*                CONTADORES Y ACUMULADORES DE CONTROL            *
011100******************************************************************
011200 01  WKS-CONTADORES-INV.
011300     03  WKS-CNT-LIBROS              PIC 9(06) COMP VALUE ZERO.
011400     03  WKS-CNT-REVISTAS            PIC 9(06) COMP VALUE ZERO.
011500     03  WKS-CNT-VIDEOS              PIC 9(06) COMP VALUE ZERO.
011600     03  WKS-CNT-DETALLES            PIC 9(06) COMP VALUE ZERO.
011700     03  WKS-TOTAL-MATERIALES        PIC 9(06) COMP VALUE ZERO.
011800 01  WKS-ACUM-PAGINAS                PIC 9(08) COMP VALUE ZERO.
011900 01  WKS-ACUM-MINUTOS                PIC 9(08) COMP VALUE ZERO.
012000 01  WKS-PROM-PAGINAS                PIC 9(06)V99 VALUE ZERO.
012100******************************************************************
012200*        AREA DE TRABAJO PARA FORMATEO DE LA COLUMNA META        *
012300******************************************************************
012400 01  WKS-AREA-META.
012500     03  WKS-EDIT-5                   PIC ZZZZ9.
012600     03  WKS-EDIT-4                   PIC ZZZ9.
012700     03  WKS-IX-TRIM                  PIC 9(02) COMP.
012800******************************************************************
012900*                   LINEAS  DEL  REPORTE (132 COL)               *
013000******************************************************************
013100 01  WKS-LINEA-TITULO.
013200     03  FILLER                       PIC X(10) VALUE SPACES.
013300     03  FILLER                       PIC X(42)
013400             VALUE "REPORTE DE INVENTARIO - BIBLIOTECA CENTRAL".
013500     03  FILLER                       PIC X(10) VALUE SPACES.
013600     03  FILLER                       PIC X(12) VALUE "FECHA PROC: ".
013700     03  WKS-TIT-FECHA                PIC X(10) VALUE SPACES.
013800     03  FILLER                       PIC X(48) VALUE SPACES.
013900 01  WKS-LINEA-DETALLE.
014000     03  WKS-DET-TIPO                 PIC X(08) VALUE SPACES.
014100     03  FILLER                       PIC X(02) VALUE SPACES.
014200     03  WKS-DET-TITULO               PIC X(40) VALUE SPACES.
014300     03  FILLER                       PIC X(02) VALUE SPACES.
014400     03  WKS-DET-META                 PIC X(30) VALUE SPACES.
014500     03  FILLER                       PIC X(50) VALUE SPACES.
014600 01  WKS-LINEA-ESTAD.
014700     03  WKS-EST-ETIQUETA             PIC X(40) VALUE SPACES.
014800     03  WKS-EST-VALOR                PIC X(20) VALUE SPACES.
014900     03  FILLER                       PIC X(72) VALUE SPACES.
015000 01  WKS-LINEA-TRAILER.
015100     03  FILLER                       PIC X(20)
015200             VALUE "TOTAL DE DETALLES : ".
015300     03  WKS-TRL-CONTADOR             PIC ZZZ,ZZ9.
015400     03  FILLER                       PIC X(105) VALUE SPACES.
015500 01  WKS-VALOR-EDITADO                PIC Z,ZZZ,ZZ9.
015600 01  WKS-PROM-EDITADO                 PIC ZZ,ZZ9.99.
015700 PROCEDURE DIVISION.
015800******************************************************************
015900*                S E C C I O N   P R I N C I P A L               *
016000******************************************************************
016100 000-MAIN SECTION.
016200     PERFORM 100-APERTURA-ARCHIVOS    THRU 100-APERTURA-ARCHIVOS-E
016300     PERFORM 110-ESCRIBE-ENCABEZADO   THRU 110-ESCRIBE-ENCABEZADO-E
016400     PERFORM 200-PROCESA-LIBROS       THRU 200-PROCESA-LIBROS-E
016500     PERFORM 210-PROCESA-REVISTAS     THRU 210-PROCESA-REVISTAS-E
016600     PERFORM 220-PROCESA-VIDEOS       THRU 220-PROCESA-VIDEOS-E
016700     PERFORM 300-ESCRIBE-ESTADISTICAS THRU 300-ESCRIBE-ESTADISTICAS-E
016800     PERFORM 310-ESCRIBE-TRAILER      THRU 310-ESCRIBE-TRAILER-E
016900     PERFORM 950-CIERRA-ARCHIVOS      THRU 950-CIERRA-ARCHIVOS-E
017000     STOP RUN.
017100 000-MAIN-E.
017200     EXIT.
017300*----------------------------------------------------------------*
017400*                   APERTURA DE ARCHIVOS                         *
017500*----------------------------------------------------------------*
017600 100-APERTURA-ARCHIVOS SECTION.
017700     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD                  TK-4501 
017800     OPEN INPUT  BLLIBRO BLREVIS BLVIDEO
017900     OPEN OUTPUT REPORTE
018000     IF FS-LIBROS NOT = 0
018100        MOVE "BLLIBRO" TO WKS-ARCHIVO-ERROR
018200        GO TO 190-ERROR-APERTURA
018300     END-IF
018400     IF FS-REVISTAS NOT = 0
018500        MOVE "BLREVIS" TO WKS-ARCHIVO-ERROR
018600        GO TO 190-ERROR-APERTURA
018700     END-IF
018800     IF FS-VIDEOS NOT = 0
018900        MOVE "BLVIDEO" TO WKS-ARCHIVO-ERROR
019000        GO TO 190-ERROR-APERTURA
019100     END-IF
019200     IF FS-REPORTE NOT = 0
019300        MOVE "REPORTE" TO WKS-ARCHIVO-ERROR
019400        GO TO 190-ERROR-APERTURA
019500     END-IF
019600     GO TO 100-APERTURA-ARCHIVOS-E.
019700 190-ERROR-APERTURA.
019800     DISPLAY "========================================" UPON CONSOLE
019900     DISPLAY "  ERROR AL ABRIR ARCHIVO: " WKS-ARCHIVO-ERROR
020000             UPON CONSOLE
020100     DISPLAY "========================================" UPON CONSOLE
020200     MOVE 91 TO RETURN-CODE
020300     STOP RUN.
020400 100-APERTURA-ARCHIVOS-E.
020500     EXIT.
020600*----------------------------------------------------------------*
020700*                ENCABEZADO DEL REPORTE DE INVENTARIO            *
020800*----------------------------------------------------------------*
020900 110-ESCRIBE-ENCABEZADO SECTION.                                  TK-4501 
021000     STRING WKS-FP-DIA  "/" WKS-FP-MES "/" WKS-FP-ANIO
021100            DELIMITED BY SIZE INTO WKS-TIT-FECHA
021200     WRITE REG-REPORTE FROM WKS-LINEA-TITULO.
021300 110-ESCRIBE-ENCABEZADO-E.
021400     EXIT.
021500*----------------------------------------------------------------*
021600*   RUBRO 1 DEL INVENTARIO: LIBROS (PRIMERO, SEGUN CONTRATO)     *
021700*----------------------------------------------------------------*
021800 200-PROCESA-LIBROS SECTION.
021900     READ BLLIBRO
022000          AT END SET FIN-LIBROS TO TRUE
022100     END-READ
022200     PERFORM 202-PROCESA-UN-LIBRO THRU 202-PROCESA-UN-LIBRO-E
022300             UNTIL FIN-LIBROS.
022400 200-PROCESA-LIBROS-E.
022500     EXIT.
022600
022700 202-PROCESA-UN-LIBRO SECTION.
022800     ADD 1 TO WKS-CNT-LIBROS
022900     MOVE "LIBRO"        TO WKS-DET-TIPO
023000     MOVE BL-LIB-TITULO  TO WKS-DET-TITULO
023100     PERFORM 204-FORMATEA-META-LIBRO THRU 204-FORMATEA-META-LIBRO-E
023200     PERFORM 240-ESCRIBE-DETALLE THRU 240-ESCRIBE-DETALLE-E
023300     IF BL-LIB-PAGINAS-SGN > 0                                    TK-4482 
023400        ADD BL-LIB-PAGINAS TO WKS-ACUM-PAGINAS
023500     END-IF
023600     READ BLLIBRO
023700          AT END SET FIN-LIBROS TO TRUE
023800     END-READ.
023900 202-PROCESA-UN-LIBRO-E.
024000     EXIT.
024100*----------------------------------------------------------------*
024200*   COLUMNA META DE LIBRO: "ISBN=" SEGUIDO DEL ISBN DEL MAESTRO  *
024300*----------------------------------------------------------------*
024400 204-FORMATEA-META-LIBRO SECTION.
024500     MOVE SPACES TO WKS-DET-META
024600     STRING "ISBN=" DELIMITED BY SIZE
024700            BL-LIB-ISBN DELIMITED BY SIZE
024800            INTO WKS-DET-META.
024900 204-FORMATEA-META-LIBRO-E.
025000     EXIT.
025100*----------------------------------------------------------------*
025200*   RUBRO 2 DEL INVENTARIO: REVISTAS (SEGUNDO, SEGUN CONTRATO)   *
025300*----------------------------------------------------------------*
025400 210-PROCESA-REVISTAS SECTION.
025500     READ BLREVIS
025600          AT END SET FIN-REVISTAS TO TRUE
025700     END-READ
025800     PERFORM 212-PROCESA-UNA-REVISTA THRU 212-PROCESA-UNA-REVISTA-E
025900             UNTIL FIN-REVISTAS.
026000 210-PROCESA-REVISTAS-E.
026100     EXIT.
026200
026300 212-PROCESA-UNA-REVISTA SECTION.
026400     ADD 1 TO WKS-CNT-REVISTAS
026500     MOVE "REVISTA"      TO WKS-DET-TIPO
026600     MOVE BL-REV-TITULO  TO WKS-DET-TITULO
026700     PERFORM 214-FORMATEA-META-REVISTA
026800             THRU 214-FORMATEA-META-REVISTA-E
026900     PERFORM 240-ESCRIBE-DETALLE THRU 240-ESCRIBE-DETALLE-E
027000     READ BLREVIS
027100          AT END SET FIN-REVISTAS TO TRUE
027200     END-READ.
027300 212-PROCESA-UNA-REVISTA-E.
027400     EXIT.
027500*----------------------------------------------------------------*
027600*  COLUMNA META DE REVISTA: "issue=" SEGUIDO DEL NUMERO DE       *
027700*  EDICION SIN CEROS A LA IZQUIERDA (POR RECORTE MANUAL, SIN     *
027800*  FUNCIONES DEL LENGUAJE)                                       *
027900*----------------------------------------------------------------*
028000 214-FORMATEA-META-REVISTA SECTION.
028100     MOVE SPACES TO WKS-DET-META
028200     MOVE BL-REV-NUM-EDICION TO WKS-EDIT-5
028300     MOVE 1 TO WKS-IX-TRIM
028400     PERFORM 216-BUSCA-PRIMER-DIGITO THRU 216-BUSCA-PRIMER-DIGITO-E
028500             UNTIL WKS-EDIT-5 (WKS-IX-TRIM:1) NOT = SPACE
028600                OR WKS-IX-TRIM >= 5
028700     STRING "issue=" DELIMITED BY SIZE
028800            WKS-EDIT-5 (WKS-IX-TRIM:) DELIMITED BY SIZE
028900            INTO WKS-DET-META.
029000 214-FORMATEA-META-REVISTA-E.
029100     EXIT.
029200
029300 216-BUSCA-PRIMER-DIGITO SECTION.
029400     ADD 1 TO WKS-IX-TRIM.
029500 216-BUSCA-PRIMER-DIGITO-E.
029600     EXIT.
029700*----------------------------------------------------------------*
029800*   RUBRO 3 DEL INVENTARIO: VIDEOS (TERCERO, SEGUN CONTRATO)     *
029900*----------------------------------------------------------------*
030000 220-PROCESA-VIDEOS SECTION.
030100     READ BLVIDEO
030200          AT END SET FIN-VIDEOS TO TRUE
030300     END-READ
030400     PERFORM 222-PROCESA-UN-VIDEO THRU 222-PROCESA-UN-VIDEO-E
030500             UNTIL FIN-VIDEOS.
030600 220-PROCESA-VIDEOS-E.
030700     EXIT.
030800
030900 222-PROCESA-UN-VIDEO SECTION.
031000     ADD 1 TO WKS-CNT-VIDEOS
031100     MOVE "VIDEO"        TO WKS-DET-TIPO
031200     MOVE BL-VID-TITULO  TO WKS-DET-TITULO
031300     PERFORM 224-FORMATEA-META-VIDEO THRU 224-FORMATEA-META-VIDEO-E
031400     PERFORM 240-ESCRIBE-DETALLE THRU 240-ESCRIBE-DETALLE-E
031500     IF BL-VID-DURACION-SGN > 0                                   TK-4482 
031600        ADD BL-VID-DURACION TO WKS-ACUM-MINUTOS
031700     END-IF
031800     READ BLVIDEO
031900          AT END SET FIN-VIDEOS TO TRUE
032000     END-READ.
032100 222-PROCESA-UN-VIDEO-E.
032200     EXIT.
032300*----------------------------------------------------------------*
032400*  COLUMNA META DE VIDEO: "duration=" SEGUIDO DE LOS MINUTOS     *
032500*  SIN CEROS A LA IZQUIERDA (POR RECORTE MANUAL)                 *
032600*----------------------------------------------------------------*
032700 224-FORMATEA-META-VIDEO SECTION.
032800     MOVE SPACES TO WKS-DET-META
032900     MOVE BL-VID-DURACION TO WKS-EDIT-4
033000     MOVE 1 TO WKS-IX-TRIM
033100     PERFORM 216-BUSCA-PRIMER-DIGITO THRU 216-BUSCA-PRIMER-DIGITO-E
033200             UNTIL WKS-EDIT-4 (WKS-IX-TRIM:1) NOT = SPACE
033300                OR WKS-IX-TRIM >= 4
033400     STRING "duration=" DELIMITED BY SIZE
033500            WKS-EDIT-4 (WKS-IX-TRIM:) DELIMITED BY SIZE
033600            INTO WKS-DET-META.
033700 224-FORMATEA-META-VIDEO-E.
033800     EXIT.
033900*----------------------------------------------------------------*
034000*          ESCRITURA COMPARTIDA DE UNA LINEA DE DETALLE          *
034100*----------------------------------------------------------------*
034200 240-ESCRIBE-DETALLE SECTION.
034300     WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
034400     ADD 1 TO WKS-CNT-DETALLES
034500     MOVE SPACES TO WKS-DET-TIPO WKS-DET-TITULO WKS-DET-META.
034600 240-ESCRIBE-DETALLE-E.
034700     EXIT.
034800*----------------------------------------------------------------*
034900*              BLOQUE DE ESTADISTICAS DE CIERRE                  *
035000*----------------------------------------------------------------*
035100 300-ESCRIBE-ESTADISTICAS SECTION.                                TK-4460 
035200     IF WKS-CNT-LIBROS > 0                                        TK-4478 
035300        COMPUTE WKS-PROM-PAGINAS ROUNDED =
035400                WKS-ACUM-PAGINAS / WKS-CNT-LIBROS
035500     ELSE
035600        MOVE ZERO TO WKS-PROM-PAGINAS                             TK-4478 
035700     END-IF
035800     COMPUTE WKS-TOTAL-MATERIALES =
035900             WKS-CNT-LIBROS + WKS-CNT-REVISTAS + WKS-CNT-VIDEOS
036000
036100     MOVE "CANTIDAD DE LIBROS..................." TO WKS-EST-ETIQUETA
036200     MOVE WKS-CNT-LIBROS TO WKS-VALOR-EDITADO
036300     MOVE WKS-VALOR-EDITADO TO WKS-EST-VALOR
036400     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD
036500
036600     MOVE "TOTAL DE PAGINAS (LIBROS)............." TO WKS-EST-ETIQUETA
036700     MOVE WKS-ACUM-PAGINAS TO WKS-VALOR-EDITADO
036800     MOVE WKS-VALOR-EDITADO TO WKS-EST-VALOR
036900     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD
037000
037100     MOVE "PROMEDIO DE PAGINAS POR LIBRO........." TO WKS-EST-ETIQUETA
037200     MOVE WKS-PROM-PAGINAS TO WKS-PROM-EDITADO
037300     MOVE WKS-PROM-EDITADO TO WKS-EST-VALOR
037400     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD
037500
037600     MOVE "CANTIDAD DE REVISTAS.................." TO WKS-EST-ETIQUETA
037700     MOVE WKS-CNT-REVISTAS TO WKS-VALOR-EDITADO
037800     MOVE WKS-VALOR-EDITADO TO WKS-EST-VALOR
037900     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD
038000
038100     MOVE "CANTIDAD DE VIDEOS...................." TO WKS-EST-ETIQUETA
038200     MOVE WKS-CNT-VIDEOS TO WKS-VALOR-EDITADO
038300     MOVE WKS-VALOR-EDITADO TO WKS-EST-VALOR
038400     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD
038500
038600     MOVE "TOTAL DE MINUTOS (VIDEOS)............." TO WKS-EST-ETIQUETA
038700     MOVE WKS-ACUM-MINUTOS TO WKS-VALOR-EDITADO
038800     MOVE WKS-VALOR-EDITADO TO WKS-EST-VALOR
038900     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD
039000
039100     MOVE "TOTAL DE MATERIALES..................." TO WKS-EST-ETIQUETA
039200     MOVE WKS-TOTAL-MATERIALES TO WKS-VALOR-EDITADO
039300     MOVE WKS-VALOR-EDITADO TO WKS-EST-VALOR
039400     WRITE REG-REPORTE FROM WKS-LINEA-ESTAD.
039500 300-ESCRIBE-ESTADISTICAS-E.
039600     EXIT.
039700*----------------------------------------------------------------*
039800*                LINEA TRAILER DEL REPORTE                       *
039900*----------------------------------------------------------------*
040000 310-ESCRIBE-TRAILER SECTION.
040100     MOVE WKS-CNT-DETALLES TO WKS-TRL-CONTADOR
040200     WRITE REG-REPORTE FROM WKS-LINEA-TRAILER.
040300 310-ESCRIBE-TRAILER-E.
040400     EXIT.
040500*----------------------------------------------------------------*
040600*                     CIERRE DE ARCHIVOS                         *
040700*----------------------------------------------------------------*
040800 950-CIERRA-ARCHIVOS SECTION.
040900     CLOSE BLLIBRO
041000     CLOSE BLREVIS
041100     CLOSE BLVIDEO
041200     CLOSE REPORTE.
041300 950-CIERRA-ARCHIVOS-E.
041400     EXIT.
