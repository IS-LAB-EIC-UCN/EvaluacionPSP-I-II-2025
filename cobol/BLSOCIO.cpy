000100******************************************************************
000200*            ESTRUCTURA REGISTRO MAESTRO DE SOCIOS                *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* ARCHIVO     : BLSOCIO  (BL.MAE.SOCIOS) - SECUENCIAL             *
000600*               ORDENADO ASCENDENTE POR BL-SOC-ID                 *
000700* LONGITUD    : 048 BYTES                                         *
000800*----------------------------------------------------------------*
000900* FECHA       : 14/02/2024                                       *
001000* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001100* DESCRIPCION : LAYOUT DEL MAESTRO DE SOCIOS, USADO PARA CARGAR   *
001200*             : LA TABLA DE BUSQUEDA BINARIA DEL CALCULO DE       *
001300*             : MULTAS POR ATRASO                                 *
001400******************************************************************
001500 01  REG-BLSOCIO.
001600     03  BL-SOC-ID                   PIC 9(06).
001700     03  BL-SOC-NOMBRE               PIC X(40).
001800     03  BL-SOC-PREMIUM              PIC X(01).
001900         88  BL-SOC-ES-PREMIUM               VALUE "Y".
002000         88  BL-SOC-NO-PREMIUM               VALUE "N".
002100     03  FILLER                      PIC X(01).
