000100******************************************************************
000200*           ESTRUCTURA REGISTRO DE MULTAS (DESGLOSE)              *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* ARCHIVO     : BLMULTA  (BL.SAL.MULTAS) - SECUENCIAL             *
000600*               UN REGISTRO POR PRESTAMO PROCESADO                *
000700* LONGITUD    : 051 BYTES                                         *
000800*----------------------------------------------------------------*
000900* FECHA       : 14/02/2024                                       *
001000* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001100* DESCRIPCION : RESULTADO DEL CALCULO DE MULTA POR ATRASO. GUARDA *
001200*             : EL MONTO DESPUES DE CADA ETAPA DE LA CADENA DE    *
001300*             : REGLAS (BASE, EXENCION, DESCUENTO, RECARGO) PARA  *
001400*             : AUDITORIA DEL CALCULO                             *
001500******************************************************************
001600 01  REG-BLMULTA.
001700     03  BL-MU-PRESTAMO-ID           PIC 9(06).
001800     03  BL-MU-DIAS-ATRASO           PIC 9(05).
001900     03  BL-MU-BAND-FERIADO          PIC X(01).
002000         88  BL-MU-REGLA-FERIADO-ON          VALUE "Y".
002100     03  BL-MU-BAND-PREMIUM          PIC X(01).
002200         88  BL-MU-REGLA-PREMIUM-ON          VALUE "Y".
002300     03  BL-MU-BAND-RECARGO          PIC X(01).
002400         88  BL-MU-REGLA-RECARGO-ON          VALUE "Y".
002500     03  BL-MU-MONTO-BASE            PIC S9(07)V99.
002600     03  BL-MU-MONTO-POS-FERIADO     PIC S9(07)V99.
002700     03  BL-MU-MONTO-POS-DESCUENTO   PIC S9(07)V99.
002800     03  BL-MU-MONTO-FINAL           PIC S9(07)V99.
002900     03  FILLER                      PIC X(01).
