000100******************************************************************
000200* FECHA       : 15/06/1987                                       *
000300* PROGRAMADOR : JULIO CESAR CASTILLO LOPEZ (JCL)                 *
000400* APLICACION  : BIBLIOTECA CENTRAL                                *
000500* PROGRAMA    : BLMU1C01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CALCULA LA MULTA POR ATRASO DE CADA PRESTAMO      *
000800*             : DEVUELTO, APLICANDO EN ORDEN FIJO LAS REGLAS DE   *
000900*             : MULTA BASE, EXENCION POR FERIADO, DESCUENTO DE    *
001000*             : SOCIO PREMIUM Y RECARGO POR ALTA DEMANDA          *
001100* ARCHIVOS    : BLSOCIO=E,BLPREST=E,BLMULTA=S                     *
001200* ACCION (ES) : C=CALCULA                                         *
001300* INSTALADO   : 01/07/1987                                        *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    BLMU1C01.
001700 AUTHOR.        JULIO CESAR CASTILLO LOPEZ.
001800 INSTALLATION.  BIBLIOTECA CENTRAL - CENTRO DE COMPUTO.
001900 DATE-WRITTEN.  15/06/1987.
002000 DATE-COMPILED.
002100 SECURITY.      USO INTERNO - BIBLIOTECA CENTRAL.
002200******************************************************************
002300*                    BITACORA   DE   CAMBIOS                     *
002400*----------------------------------------------------------------*
002500* 15/06/1987  JCL  TK-0114 PROGRAMA ORIGINAL. TRES REGLAS DE      *
002600*                  MULTA CON BANDERAS INDEPENDIENTES              *
002700* 02/09/1988  JCL  TK-0151 SE AGREGA LA REGLA DE RECARGO POR ALTA *
002800*                  DEMANDA, ANTES NO EXISTIA                      *
002900* 11/01/1991  RPM  TK-0288 CORRIGE CALCULO DE DIAS DE ATRASO      *
003000*                  CUANDO LA FECHA DE VENCIMIENTO CAE EN FIN DE   *
003100*                  ANIO (ERROR EN TABLA DE MESES)                 *
003200* 23/05/1994  RPM  TK-0340 SE AGREGA EXENCION DE FERIADO CUANDO   *
003300*                  EL VENCIMIENTO CAE DOMINGO                     *
003400* 19/10/1998  MGT  TK-0512 AMPLIACION DE SIGLO - TODAS LAS FECHAS *
003500*                  AHORA SE MANEJAN A 4 DIGITOS DE ANIO (Y2K)     *
003600* 19/10/1998  MGT  TK-0512 SE VERIFICO LA RUTINA DE ANIO BISIESTO *
003700*                  PARA EL ANIO 2000 (BISIESTO POR REGLA DE 400)  *
003800* 04/03/1999  MGT  TK-0529 SE AGREGA EL DESCUENTO DE SOCIO        *
003900*                  PREMIUM, TABLA DE SOCIOS CARGADA EN MEMORIA    *
004000* 14/02/2024  MGT  TK-4455 SE REESCRIBE EL CALCULO DE FECHAS SIN  *
004100*                  USAR RUTINAS DE LENGUAJE, TODO POR TABLA Y     *
004200*                  ARITMETICA DE ENTEROS                          *
004300* 20/03/2024  EEDR TK-4471 SE AGREGAN BANDERAS DE EJECUCION POR   *
004400*                  PARAMETRO (SYSIN) PARA HABILITAR O NO CADA     *
004500*                  REGLA EN UNA CORRIDA DETERMINADA               *
004550* 09/08/2026  MGT  TK-4560 SE QUITA UN SPECIAL-NAMES QUE QUEDO    *
004560*                  MAL COPIADO DE OTRO SISTEMA; SE DEJA LA MONEDA *
004570*                  EN QUETZALES (SIGNO Q) COMO EN EL RESTO DE LOS *
004580*                  PROGRAMAS DEL AREA                             *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BLSOCIO  ASSIGN TO SOCIOS
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-SOCIOS.
005600     SELECT BLPREST  ASSIGN TO PRESTAMO
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-PRESTAMOS.
005900     SELECT BLMULTA  ASSIGN TO MULTAS
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-MULTAS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*            MAESTRO DE SOCIOS (TABLA DE PREMIUM)                *
006600******************************************************************
006700 FD  BLSOCIO
006800     LABEL RECORD IS STANDARD.
006900     COPY BLSOCIO.
007000******************************************************************
007100*                MOVIMIENTO DE PRESTAMOS                         *
007200******************************************************************
007300 FD  BLPREST
007400     LABEL RECORD IS STANDARD.
007500     COPY BLPREST.
007600******************************************************************
007700*           SALIDA DE MULTAS (DESGLOSE POR ETAPA)                *
007800******************************************************************
007900 FD  BLMULTA
008000     LABEL RECORD IS STANDARD.
008100     COPY BLMULTA.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*              VARIABLES DE FILE STATUS                          *
008500******************************************************************
008600 01  WKS-ARCHIVOS-STATUS.
008700     03  FS-SOCIOS                  PIC 9(02) VALUE ZEROS.
008800     03  FS-PRESTAMOS               PIC 9(02) VALUE ZEROS.
008900     03  FS-MULTAS                  PIC 9(02) VALUE ZEROS.
009000     03  WKS-ARCHIVO-ERROR          PIC X(10) VALUE SPACES.
009100******************************************************************
009200*        BANDERAS DE EJECUCION (LEIDAS POR PARAMETRO)            *
009300******************************************************************
009400 01  WKS-PARM-ENTRADA.                                            TK-4471 
009500     03  WKS-PARM-FLAGS.
009600         05  WKS-HAB-FERIADO        PIC X(01).
009700         05  WKS-HAB-PREMIUM        PIC X(01).
009800         05  WKS-HAB-RECARGO        PIC X(01).
009900     03  FILLER                     PIC X(77).
010000******************************************************************
010100*                    SWITCHES  DE  PROCESO                       *
010200******************************************************************
010300 01  WKS-SWITCHES.
010400     03  WKS-FLAG-FIN-SOCIOS        PIC X(01) VALUE "N".
010500         88  FIN-SOCIOS                       VALUE "S".
010600     03  WKS-FLAG-FIN-PRESTAMOS     PIC X(01) VALUE "N".
010700         88  FIN-PRESTAMOS                    VALUE "S".
010800     03  WKS-FLAG-SOCIO-PREMIUM     PIC X(01) VALUE "N".
010900         88  WKS-SOCIO-ES-PREMIUM             VALUE "Y".
011000         88  WKS-SOCIO-NO-PREMIUM             VALUE "N".
011100     03  WKS-FLAG-VENCE-DOMINGO     PIC X(01) VALUE "N".
011200         88  WKS-VENCE-ES-DOMINGO             VALUE "Y".
011300         88  WKS-VENCE-NO-DOMINGO             VALUE "N".
011400     03  WKS-FLAG-BISIESTO          PIC X(01) VALUE "N".
011500         88  WKS-CONV-BISIESTO-SI             VALUE "Y".
011600         88  WKS-CONV-BISIESTO-NO             VALUE "N".
011700******************************************************************
011800*         TABLA DE SOCIOS EN MEMORIA (BUSQUEDA BINARIA)          *
011900******************************************************************
012000 01  WKS-TOTAL-SOCIOS               PIC 9(04) COMP VALUE ZERO.    TK-0529 
012100 01  WKS-TABLA-SOCIOS.
012200     03  WKS-SOCIO-ENT OCCURS 1 TO 9999 TIMES
012300             DEPENDING ON WKS-TOTAL-SOCIOS
012400             ASCENDING KEY IS WKS-SOCIO-ID-TAB
012500             INDEXED BY WKS-IX-SOCIO.
012600         05  WKS-SOCIO-ID-TAB       PIC 9(06).
012700         05  WKS-SOCIO-PREMIUM-TAB  PIC X(01).
012800******************************************************************
012900*                  CONTADORES DE CONTROL                         *
013000******************************************************************
013100 01  WKS-CONTADORES.
013200     03  WKS-CNT-PROCESADOS         PIC 9(06) COMP VALUE ZERO.
013300     03  WKS-CNT-ESCRITOS           PIC 9(06) COMP VALUE ZERO.
013400     03  WKS-CNT-CON-MULTA          PIC 9(06) COMP VALUE ZERO.
013500 01  WKS-TOTAL-MULTAS               PIC S9(09)V99 VALUE ZERO.
013600 01  WKS-TOTAL-MULTAS-EDIT          PIC QQQ,QQQ,QQ9.99.
013700******************************************************************
013800*       AREA DE TRABAJO PARA CALCULO DE DIAS DE ATRASO           *
013900******************************************************************
014000 01  WKS-DIAS-ATRASO                PIC S9(05) COMP VALUE ZERO.
014100 01  WKS-SERIAL-VENCE                PIC S9(09) COMP VALUE ZERO.
014200 01  WKS-SERIAL-DEVOL                PIC S9(09) COMP VALUE ZERO.
014300 01  WKS-AREA-CONVERSION.
014400     03  WKS-CONV-ANIO              PIC 9(04) COMP.
014500     03  WKS-CONV-MES               PIC 9(02) COMP.
014600     03  WKS-CONV-DIA               PIC 9(02) COMP.
014700     03  WKS-CONV-SERIAL            PIC S9(09) COMP.
014800     03  WKS-CONV-ACUM-MES          PIC S9(09) COMP.
014900     03  WKS-CONV-TEMP1             PIC S9(09) COMP.
015000     03  WKS-CONV-TEMP2             PIC S9(09) COMP.
015100     03  WKS-CONV-TEMP3             PIC S9(09) COMP.
015200     03  WKS-CONV-REM1              PIC S9(09) COMP.
015300     03  WKS-CONV-REM2              PIC S9(09) COMP.
015400     03  WKS-CONV-REM3              PIC S9(09) COMP.
015500     03  WKS-IX-MES                 PIC 9(02) COMP.
015600******************************************************************
015700*          TABLA COMPARTIDA DE DIAS POR MES (COPY)               *
015800******************************************************************
015900 COPY BLCOPDT.
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*                S E C C I O N   P R I N C I P A L               *
016400******************************************************************
016500 000-MAIN SECTION.
016600     PERFORM 100-APERTURA-ARCHIVOS     THRU 100-APERTURA-ARCHIVOS-E
016700     PERFORM 200-CARGA-TABLA-SOCIOS    THRU 200-CARGA-TABLA-SOCIOS-E
016800     PERFORM 300-PROCESA-PRESTAMOS     THRU 300-PROCESA-PRESTAMOS-E
016900     PERFORM 900-TOTALES               THRU 900-TOTALES-E
017000     PERFORM 950-CIERRA-ARCHIVOS       THRU 950-CIERRA-ARCHIVOS-E
017100     STOP RUN.
017200 000-MAIN-E.
017300     EXIT.
017400*----------------------------------------------------------------*
017500*         APERTURA DE ARCHIVOS Y LECTURA DE PARAMETROS           *
017600*----------------------------------------------------------------*
017700 100-APERTURA-ARCHIVOS SECTION.
017800     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                           TK-4471 
017900     OPEN INPUT  BLSOCIO BLPREST
018000     OPEN OUTPUT BLMULTA
018100     IF FS-SOCIOS NOT = 0
018200        MOVE "BLSOCIO" TO WKS-ARCHIVO-ERROR
018300        GO TO 190-ERROR-APERTURA
018400     END-IF
018500     IF FS-PRESTAMOS NOT = 0
018600        MOVE "BLPREST" TO WKS-ARCHIVO-ERROR
018700        GO TO 190-ERROR-APERTURA
018800     END-IF
018900     IF FS-MULTAS NOT = 0
019000        MOVE "BLMULTA" TO WKS-ARCHIVO-ERROR
019100        GO TO 190-ERROR-APERTURA
019200     END-IF
019300     GO TO 100-APERTURA-ARCHIVOS-E.
019400 190-ERROR-APERTURA.
019500     DISPLAY "========================================" UPON CONSOLE
019600     DISPLAY "  ERROR AL ABRIR ARCHIVO: " WKS-ARCHIVO-ERROR
019700             UPON CONSOLE
019800     DISPLAY "========================================" UPON CONSOLE
019900     MOVE 91 TO RETURN-CODE
020000     STOP RUN.
020100 100-APERTURA-ARCHIVOS-E.
020200     EXIT.
020300*----------------------------------------------------------------*
020400*     CARGA DE LA TABLA DE SOCIOS EN MEMORIA (ORDEN ASCENDENTE)  *
020500*----------------------------------------------------------------*
020600 200-CARGA-TABLA-SOCIOS SECTION.
020700     READ BLSOCIO
020800          AT END SET FIN-SOCIOS TO TRUE
020900     END-READ
021000     PERFORM 210-CARGA-UN-SOCIO THRU 210-CARGA-UN-SOCIO-E
021100             UNTIL FIN-SOCIOS.
021200 200-CARGA-TABLA-SOCIOS-E.
021300     EXIT.
021400
021500 210-CARGA-UN-SOCIO SECTION.
021600     ADD 1 TO WKS-TOTAL-SOCIOS
021700     MOVE BL-SOC-ID       TO WKS-SOCIO-ID-TAB (WKS-TOTAL-SOCIOS)
021800     MOVE BL-SOC-PREMIUM  TO WKS-SOCIO-PREMIUM-TAB (WKS-TOTAL-SOCIOS)
021900     READ BLSOCIO
022000          AT END SET FIN-SOCIOS TO TRUE
022100     END-READ.
022200 210-CARGA-UN-SOCIO-E.
022300     EXIT.
022400*----------------------------------------------------------------*
022500*       CICLO PRINCIPAL DE LECTURA DE PRESTAMOS                  *
022600*----------------------------------------------------------------*
022700 300-PROCESA-PRESTAMOS SECTION.
022800     READ BLPREST
022900          AT END SET FIN-PRESTAMOS TO TRUE
023000     END-READ
023100     PERFORM 310-PROCESA-UN-PRESTAMO THRU 310-PROCESA-UN-PRESTAMO-E
023200             UNTIL FIN-PRESTAMOS.
023300 300-PROCESA-PRESTAMOS-E.
023400     EXIT.
023500
023600 310-PROCESA-UN-PRESTAMO SECTION.
023700     ADD 1 TO WKS-CNT-PROCESADOS
023800     PERFORM 320-CALCULA-MULTA THRU 320-CALCULA-MULTA-E
023900     PERFORM 340-ESCRIBE-MULTA THRU 340-ESCRIBE-MULTA-E
024000     READ BLPREST
024100          AT END SET FIN-PRESTAMOS TO TRUE
024200     END-READ.
024300 310-PROCESA-UN-PRESTAMO-E.
024400     EXIT.
024500*----------------------------------------------------------------*
024600*   REGLA 1: PRESTAMO NO DEVUELTO NO GENERA MULTA                *
024700*   CUANDO FUE DEVUELTO SE APLICA LA CADENA EN ORDEN FIJO:       *
024800*   BASE -> EXENCION FERIADO -> DESCUENTO PREMIUM -> RECARGO     *
024900*----------------------------------------------------------------*
025000 320-CALCULA-MULTA SECTION.
025100     MOVE BL-PR-ID          TO BL-MU-PRESTAMO-ID
025200     MOVE WKS-HAB-FERIADO   TO BL-MU-BAND-FERIADO
025300     MOVE WKS-HAB-PREMIUM   TO BL-MU-BAND-PREMIUM
025400     MOVE WKS-HAB-RECARGO   TO BL-MU-BAND-RECARGO
025500     IF BL-PR-NO-DEVUELTO
025600        MOVE ZEROS TO BL-MU-DIAS-ATRASO
025700        MOVE ZEROS TO BL-MU-MONTO-BASE
025800        MOVE ZEROS TO BL-MU-MONTO-POS-FERIADO
025900        MOVE ZEROS TO BL-MU-MONTO-POS-DESCUENTO
026000        MOVE ZEROS TO BL-MU-MONTO-FINAL
026100     ELSE
026200        PERFORM 322-CALCULA-DIAS-ATRASO
026300                THRU 322-CALCULA-DIAS-ATRASO-E
026400        MOVE WKS-DIAS-ATRASO TO BL-MU-DIAS-ATRASO
026500        PERFORM 330-REGLA-BASE     THRU 330-REGLA-BASE-E
026600        PERFORM 332-REGLA-FERIADO  THRU 332-REGLA-FERIADO-E
026700        PERFORM 336-REGLA-PREMIUM  THRU 336-REGLA-PREMIUM-E
026800        PERFORM 338-REGLA-RECARGO  THRU 338-REGLA-RECARGO-E
026900     END-IF.
027000 320-CALCULA-MULTA-E.
027100     EXIT.
027200*----------------------------------------------------------------*
027300*   REGLA 2 (PARTE 1): DIAS DE ATRASO = DEVOLUCION - VENCIMIENTO *
027400*   NUNCA MENOR QUE CERO. SI NO HAY FECHA DE VENCIMIENTO NO SE   *
027500*   CONSIDERA DOMINGO Y LOS DIAS DE ATRASO QUEDAN EN CERO        *
027600*----------------------------------------------------------------*
027700 322-CALCULA-DIAS-ATRASO SECTION.                                 TK-0288 
027800     SET WKS-VENCE-NO-DOMINGO TO TRUE
027900     IF BL-PR-FECHA-VENCE = 0
028000        MOVE 0 TO WKS-DIAS-ATRASO
028100        GO TO 322-CALCULA-DIAS-ATRASO-E
028200     END-IF
028300     MOVE BL-PR-FV-ANIO TO WKS-CONV-ANIO
028400     MOVE BL-PR-FV-MES  TO WKS-CONV-MES
028500     MOVE BL-PR-FV-DIA  TO WKS-CONV-DIA
028600     PERFORM 323-CONVIERTE-A-SERIAL THRU 323-CONVIERTE-A-SERIAL-E
028700     MOVE WKS-CONV-SERIAL TO WKS-SERIAL-VENCE
028800     PERFORM 327-VERIFICA-DOMINGO-VENCE
028900             THRU 327-VERIFICA-DOMINGO-VENCE-E
029000     MOVE BL-PR-FD-ANIO TO WKS-CONV-ANIO
029100     MOVE BL-PR-FD-MES  TO WKS-CONV-MES
029200     MOVE BL-PR-FD-DIA  TO WKS-CONV-DIA
029300     PERFORM 323-CONVIERTE-A-SERIAL THRU 323-CONVIERTE-A-SERIAL-E
029400     MOVE WKS-CONV-SERIAL TO WKS-SERIAL-DEVOL
029500     COMPUTE WKS-DIAS-ATRASO = WKS-SERIAL-DEVOL - WKS-SERIAL-VENCETK-0288 
029600     IF WKS-DIAS-ATRASO < 0
029700        MOVE 0 TO WKS-DIAS-ATRASO
029800     END-IF.
029900 322-CALCULA-DIAS-ATRASO-E.
030000     EXIT.
030100*----------------------------------------------------------------*
030200*   CONVIERTE ANIO/MES/DIA A UN NUMERO DE DIA ABSOLUTO PARA      *
030300*   PODER RESTAR FECHAS SIN USAR FUNCIONES DEL LENGUAJE. EL DIA  *
030400*   0001-01-01 ES EL DIA 1 Y CAE EN LUNES                        *
030500*----------------------------------------------------------------*
030600 323-CONVIERTE-A-SERIAL SECTION.                                  TK-4455 
030700     COMPUTE WKS-CONV-TEMP1 = (WKS-CONV-ANIO - 1) / 4
030800     COMPUTE WKS-CONV-TEMP2 = (WKS-CONV-ANIO - 1) / 100
030900     COMPUTE WKS-CONV-TEMP3 = (WKS-CONV-ANIO - 1) / 400
031000     COMPUTE WKS-CONV-SERIAL = (WKS-CONV-ANIO - 1) * 365
031100             + WKS-CONV-TEMP1 - WKS-CONV-TEMP2 + WKS-CONV-TEMP3
031200     PERFORM 325-ANIO-BISIESTO THRU 325-ANIO-BISIESTO-E
031300     MOVE 0 TO WKS-CONV-ACUM-MES
031400     PERFORM 326-SUMA-UN-MES THRU 326-SUMA-UN-MES-E
031500             VARYING WKS-IX-MES FROM 1 BY 1
031600             UNTIL WKS-IX-MES >= WKS-CONV-MES
031700     COMPUTE WKS-CONV-SERIAL = WKS-CONV-SERIAL + WKS-CONV-ACUM-MES
031800             + WKS-CONV-DIA.
031900 323-CONVIERTE-A-SERIAL-E.
032000     EXIT.
032100*----------------------------------------------------------------*
032200*   ANIO BISIESTO: DIVISIBLE ENTRE 4, SALVO SIGLOS QUE NO SEAN   *
032300*   DIVISIBLES ENTRE 400 (REGLA GREGORIANA COMPLETA - TK-0512)   *
032400*----------------------------------------------------------------*
032500 325-ANIO-BISIESTO SECTION.                                       TK-0512 
032600     DIVIDE WKS-CONV-ANIO BY 4   GIVING WKS-CONV-TEMP1
032700            REMAINDER WKS-CONV-REM1
032800     DIVIDE WKS-CONV-ANIO BY 100 GIVING WKS-CONV-TEMP2
032900            REMAINDER WKS-CONV-REM2
033000     DIVIDE WKS-CONV-ANIO BY 400 GIVING WKS-CONV-TEMP3
033100            REMAINDER WKS-CONV-REM3
033200     IF WKS-CONV-REM1 = 0 AND
033300        (WKS-CONV-REM2 NOT = 0 OR WKS-CONV-REM3 = 0)
033400        SET WKS-CONV-BISIESTO-SI TO TRUE                          TK-0529 
033500     ELSE
033600        SET WKS-CONV-BISIESTO-NO TO TRUE
033700     END-IF.
033800 325-ANIO-BISIESTO-E.
033900     EXIT.
034000
034100 326-SUMA-UN-MES SECTION.                                         TK-4455 
034200     ADD BL-DIAS-MES (WKS-IX-MES) TO WKS-CONV-ACUM-MES
034300     IF WKS-IX-MES = 2 AND WKS-CONV-BISIESTO-SI
034400        ADD 1 TO WKS-CONV-ACUM-MES
034500     END-IF.
034600 326-SUMA-UN-MES-E.
034700     EXIT.
034800*----------------------------------------------------------------*
034900*   REGLA 3: LA FECHA DE VENCIMIENTO CAE DOMINGO SI EL RESIDUO   *
035000*   DE (SERIAL-1) ENTRE 7 ES 6 (EL DIA 1 -LUNES- TIENE RESIDUO 0)*
035100*----------------------------------------------------------------*
035200 327-VERIFICA-DOMINGO-VENCE SECTION.                              TK-0340 
035300     COMPUTE WKS-CONV-TEMP1 = WKS-SERIAL-VENCE - 1
035400     DIVIDE WKS-CONV-TEMP1 BY 7 GIVING WKS-CONV-TEMP2
035500            REMAINDER WKS-CONV-REM1
035600     IF WKS-CONV-REM1 = 6
035700        SET WKS-VENCE-ES-DOMINGO TO TRUE
035800     ELSE
035900        SET WKS-VENCE-NO-DOMINGO TO TRUE
036000     END-IF.
036100 327-VERIFICA-DOMINGO-VENCE-E.
036200     EXIT.
036300*----------------------------------------------------------------*
036400*   REGLA 2 (PARTE 2): MULTA BASE = DIAS DE ATRASO X Q100.00     *
036500*----------------------------------------------------------------*
036600 330-REGLA-BASE SECTION.
036700     COMPUTE BL-MU-MONTO-BASE =
036800             WKS-DIAS-ATRASO * 100.00.
036900 330-REGLA-BASE-E.
037000     EXIT.
037100*----------------------------------------------------------------*
037200*   REGLA 3: EXENCION DE FERIADO - SI ESTA HABILITADA Y EL       *
037300*   VENCIMIENTO CAYO DOMINGO EL MONTO CORRIENTE SE ANULA         *
037400*----------------------------------------------------------------*
037500 332-REGLA-FERIADO SECTION.                                       TK-0340 
037600     IF WKS-HAB-FERIADO = "Y" AND WKS-VENCE-ES-DOMINGO            TK-4471 
037700        MOVE ZEROS TO BL-MU-MONTO-POS-FERIADO
037800     ELSE
037900        MOVE BL-MU-MONTO-BASE TO BL-MU-MONTO-POS-FERIADO
038000     END-IF.
038100 332-REGLA-FERIADO-E.
038200     EXIT.
038300*----------------------------------------------------------------*
038400*   REGLA 4: DESCUENTO DE SOCIO PREMIUM (20%) - CONSULTA LA      *
038500*   TABLA DE SOCIOS CARGADA EN MEMORIA POR BUSQUEDA BINARIA      *
038600*----------------------------------------------------------------*
038700 334-BUSCA-SOCIO-PREMIUM SECTION.
038800     SET WKS-SOCIO-NO-PREMIUM TO TRUE
038900     SET WKS-IX-SOCIO TO 1
039000     SEARCH ALL WKS-SOCIO-ENT
039100         AT END
039200             CONTINUE
039300         WHEN WKS-SOCIO-ID-TAB (WKS-IX-SOCIO) = BL-PR-SOCIO-ID
039400             IF WKS-SOCIO-PREMIUM-TAB (WKS-IX-SOCIO) = "Y"
039500                SET WKS-SOCIO-ES-PREMIUM TO TRUE
039600             END-IF
039700     END-SEARCH.
039800 334-BUSCA-SOCIO-PREMIUM-E.
039900     EXIT.
040000
040100 336-REGLA-PREMIUM SECTION.                                       TK-0529 
040200     PERFORM 334-BUSCA-SOCIO-PREMIUM THRU 334-BUSCA-SOCIO-PREMIUM-E
040300     IF WKS-HAB-PREMIUM = "Y" AND WKS-SOCIO-ES-PREMIUM            TK-4471 
040400        COMPUTE BL-MU-MONTO-POS-DESCUENTO =
040500                BL-MU-MONTO-POS-FERIADO * 0.80
040600     ELSE
040700        MOVE BL-MU-MONTO-POS-FERIADO TO BL-MU-MONTO-POS-DESCUENTO
040800     END-IF.
040900 336-REGLA-PREMIUM-E.
041000     EXIT.
041100*----------------------------------------------------------------*
041200*   REGLA 5: RECARGO POR ALTA DEMANDA (Q200.00 FIJO) CUANDO LOS  *
041300*   DIAS DE ATRASO SON MAYORES A TRES                            *
041400*----------------------------------------------------------------*
041500 338-REGLA-RECARGO SECTION.                                       TK-0151 
041600     IF WKS-HAB-RECARGO = "Y" AND WKS-DIAS-ATRASO > 3
041700        COMPUTE BL-MU-MONTO-FINAL ROUNDED =                       TK-4471 
041800                BL-MU-MONTO-POS-DESCUENTO + 200.00
041900     ELSE
042000        MOVE BL-MU-MONTO-POS-DESCUENTO TO BL-MU-MONTO-FINAL
042100     END-IF.
042200 338-REGLA-RECARGO-E.                                             TK-0151 
042300     EXIT.
042400*----------------------------------------------------------------*
042500*                ESCRITURA DEL REGISTRO DE MULTA                 *
042600*----------------------------------------------------------------*
042700 340-ESCRIBE-MULTA SECTION.
042800     WRITE REG-BLMULTA
042900     IF FS-MULTAS NOT = 0
043000        DISPLAY "=============================================="
043100                UPON CONSOLE
043200        DISPLAY "ERROR AL ESCRIBIR BLMULTA, PRESTAMO: " BL-PR-ID
043300                UPON CONSOLE
043400        DISPLAY "=============================================="
043500                UPON CONSOLE
043600        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
043700        MOVE 91 TO RETURN-CODE
043800        STOP RUN
043900     END-IF
044000     ADD 1 TO WKS-CNT-ESCRITOS
044100     IF BL-MU-MONTO-FINAL > 0
044200        ADD 1 TO WKS-CNT-CON-MULTA
044300     END-IF
044400     ADD BL-MU-MONTO-FINAL TO WKS-TOTAL-MULTAS.
044500 340-ESCRIBE-MULTA-E.
044600     EXIT.
044700*----------------------------------------------------------------*
044800*                 TOTALES DE CONTROL DE LA CORRIDA               *
044900*----------------------------------------------------------------*
045000 900-TOTALES SECTION.
045100     MOVE WKS-TOTAL-MULTAS TO WKS-TOTAL-MULTAS-EDIT
045200     DISPLAY ">>>>>>>>>>>>>> TOTALES CALCULO DE MULTAS <<<<<<<<<<<<<<"
045300     DISPLAY "||  PRESTAMOS PROCESADOS     : (" WKS-CNT-PROCESADOS ")"
045400     DISPLAY "||  MULTAS ESCRITAS          : (" WKS-CNT-ESCRITOS   ")"
045500     DISPLAY "||  PRESTAMOS CON MULTA > 0  : (" WKS-CNT-CON-MULTA  ")"
045600     DISPLAY "||  TOTAL DE MULTAS          : (" WKS-TOTAL-MULTAS-EDIT ")"
045700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
045800 900-TOTALES-E.
045900     EXIT.
046000*----------------------------------------------------------------*
046100*                     CIERRE DE ARCHIVOS                         *
046200*----------------------------------------------------------------*
046300 950-CIERRA-ARCHIVOS SECTION.
046400     CLOSE BLSOCIO
046500     CLOSE BLPREST
046600     CLOSE BLMULTA.
046700 950-CIERRA-ARCHIVOS-E.
046800     EXIT.
