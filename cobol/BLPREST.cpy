000100******************************************************************
000200*             ESTRUCTURA REGISTRO DE PRESTAMOS                    *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* ARCHIVO     : BLPREST  (BL.MOV.PRESTAMOS) - SECUENCIAL          *
000600*               ORDENADO ASCENDENTE POR BL-PR-ID                  *
000700* LONGITUD    : 051 BYTES                                         *
000800*----------------------------------------------------------------*
000900* FECHA       : 14/02/2024                                       *
001000* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001100* DESCRIPCION : LAYOUT DEL MOVIMIENTO DE PRESTAMOS. EL CAMPO      *
001200*             : BL-PR-TIPO-MATERIAL ES POLIMORFICO Y CALIFICA A  *
001300*             : BL-PR-MATERIAL-ID CONTRA EL MAESTRO QUE CORRES-  *
001400*             : PONDA (LIBRO, REVISTA O VIDEO)                    *
001500* 20/03/2024  : (MGT) TK-4471 - SE AGREGA REDEFINES DE FECHAS     *
001600*             : PARA EL PROCESO DE VENCIMIENTO POR ANIO/MES/DIA   *
001700******************************************************************
001800 01  REG-BLPREST.
001900     03  BL-PR-ID                    PIC 9(06).
002000     03  BL-PR-SOCIO-ID              PIC 9(06).
002100     03  BL-PR-MATERIAL-ID           PIC 9(06).
002200     03  BL-PR-TIPO-MATERIAL         PIC X(08).
002300         88  BL-PR-ES-LIBRO                  VALUE "LIBRO   ".
002400         88  BL-PR-ES-REVISTA                VALUE "REVISTA ".
002500         88  BL-PR-ES-VIDEO                  VALUE "VIDEO   ".
002600     03  BL-PR-FECHA-INICIO          PIC 9(08).
002700     03  BL-PR-FECHA-INICIO-R REDEFINES
002800         BL-PR-FECHA-INICIO.
002900         04  BL-PR-FI-ANIO           PIC 9(04).
003000         04  BL-PR-FI-MES            PIC 9(02).
003100         04  BL-PR-FI-DIA            PIC 9(02).
003200     03  BL-PR-FECHA-VENCE           PIC 9(08).
003300     03  BL-PR-FECHA-VENCE-R REDEFINES
003400         BL-PR-FECHA-VENCE.
003500         04  BL-PR-FV-ANIO           PIC 9(04).
003600         04  BL-PR-FV-MES            PIC 9(02).
003700         04  BL-PR-FV-DIA            PIC 9(02).
003800     03  BL-PR-FECHA-DEVOL           PIC 9(08).
003900         88  BL-PR-NO-DEVUELTO               VALUE 00000000.
004000     03  BL-PR-FECHA-DEVOL-R REDEFINES
004100         BL-PR-FECHA-DEVOL.
004200         04  BL-PR-FD-ANIO           PIC 9(04).
004300         04  BL-PR-FD-MES            PIC 9(02).
004400         04  BL-PR-FD-DIA            PIC 9(02).
004500     03  FILLER                      PIC X(01).
