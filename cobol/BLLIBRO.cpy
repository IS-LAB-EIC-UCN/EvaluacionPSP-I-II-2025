000100******************************************************************
000200*              ESTRUCTURA REGISTRO MAESTRO DE LIBROS              *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* ARCHIVO     : BLLIBRO  (BL.MAE.LIBROS)  - SECUENCIAL            *
000600* LONGITUD    : 099 BYTES                                         *
000700*----------------------------------------------------------------*
000800* FECHA       : 14/02/2024                                       *
000900* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001000* DESCRIPCION : LAYOUT DEL MAESTRO DE LIBROS PARA EL SUBSISTEMA   *
001100*             : DE MULTAS E INVENTARIO DE LA BIBLIOTECA           *
001200******************************************************************
001300 01  REG-BLLIBRO.
001400     03  BL-LIB-ID                  PIC 9(06).
001500     03  BL-LIB-TITULO               PIC X(40).
001600     03  BL-LIB-AUTOR                PIC X(30).
001700     03  BL-LIB-ISBN                 PIC X(17).
001800     03  BL-LIB-PAGINAS              PIC 9(05).
001850*    02/04/2024 EEDR TK-4482 VISTA CON SIGNO PARA DESCARTAR     TK-4482
001860*    PAGINAS NEGATIVAS EN EL CONTROL DEFENSIVO DE BLIV1R01      TK-4482
001900     03  BL-LIB-PAGINAS-SGN REDEFINES                           TK-4482
002000         BL-LIB-PAGINAS              PIC S9(05).                TK-4482
002100     03  FILLER                      PIC X(01).
