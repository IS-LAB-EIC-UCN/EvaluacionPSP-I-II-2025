000100******************************************************************
000200*         TABLA COMPARTIDA DE DIAS POR MES (FEBRERO = 28)         *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* USO         : COPY COMPARTIDO POR BLMU1C01 Y BLPR1C01 PARA EL   *
000600*             : MANEJO DE FECHAS SIN FUNCIONES INTRINSECAS. EL    *
000700*             : LLAMADOR DEBE SUMAR 1 DIA A FEBRERO CUANDO EL     *
000800*             : ANIO EN CURSO SEA BISIESTO (VER BL-ANIO-BISIESTO) *
000900*----------------------------------------------------------------*
001000* FECHA       : 14/02/2024                                       *
001100* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001200******************************************************************
001300 01  BL-TABLA-DIAS-MES.
001400     03  FILLER                      PIC X(24)
001500                     VALUE "312831303130313130313031".
001600 01  BL-DIAS-MES-R REDEFINES BL-TABLA-DIAS-MES.
001700     03  BL-DIAS-MES                 PIC 9(02) OCCURS 12 TIMES.
