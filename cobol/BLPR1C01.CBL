000100******************************************************************
000200* FECHA       : 03/11/1984                                       *
000300* PROGRAMADOR : JULIO CESAR CASTILLO LOPEZ (JCL)                 *
000400* APLICACION  : BIBLIOTECA CENTRAL                                *
000500* PROGRAMA    : BLPR1C01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : ALTA DE UN NUEVO PRESTAMO. CALCULA LA FECHA DE    *
000800*             : VENCIMIENTO SUMANDO LOS DIAS DE PLAZO A LA FECHA  *
000900*             : DE PROCESO (CON AJUSTE DE MES/ANIO Y BISIESTO)    *
001000* ARCHIVOS    : BLPREST=E/S                                       *
001100* ACCION (ES) : A=ALTA                                            *
001200* INSTALADO   : 01/12/1984                                        *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    BLPR1C01.
001600 AUTHOR.        JULIO CESAR CASTILLO LOPEZ.
001700 INSTALLATION.  BIBLIOTECA CENTRAL - CENTRO DE COMPUTO.
001800 DATE-WRITTEN.  03/11/1984.
001900 DATE-COMPILED.
002000 SECURITY.      USO INTERNO - BIBLIOTECA CENTRAL.
002100******************************************************************
002200*                    BITACORA   DE   CAMBIOS                     *
002300*----------------------------------------------------------------*
002310* 03/11/1984  JCL  TK-0062 PROGRAMA ORIGINAL. ALTA DE PRESTAMO    *
002320*                  CON PLAZO FIJO DE 8 DIAS POR TIPO DE MATERIAL  *
002330* 14/06/1990  JCL  TK-0139 SE CORRIGE EL AJUSTE DE FIN DE MES     *
002340*                  CUANDO EL PLAZO VENCE EN FEBRERO               *
002350* 23/05/1994  RPM  TK-0337 SE ESTANDARIZA LA TABLA DE DIAS POR    *
002360*                  MES CON LA USADA EN BLMU1C01                   *
002370* 19/10/1998  MGT  TK-0514 AMPLIACION DE SIGLO - FOLIO Y FECHAS A *
002380*                  4 DIGITOS DE ANIO (Y2K)                        *
002400* 20/03/2024  EEDR TK-4472 SE REESCRIBE EL CALCULO DE VENCIMIENTO *
002500*                  DIA A DIA, SIN RUTINAS DE LENGUAJE             *
002600* 02/04/2024  EEDR TK-4483 SE LOCALIZA EL ULTIMO FOLIO LEYENDO EL *
002700*                  ARCHIVO COMPLETO, NO EXISTE ACCESO DIRECTO     *
002800* 10/05/2024  MGT  TK-4495 SE VALIDA EL BISIESTO POR REGLA DE 400 *
002900*                  PARA EL AJUSTE DE FEBRERO EN EL ROLLOVER       *
003000* 18/06/2024  MGT  TK-4502 SE ESTANDARIZA LA FECHA DE RETORNO EN  *
003100*                  CERO (00000000) PARA PRESTAMO NO DEVUELTO      *
003150* 09/08/2026  MGT  TK-4562 SE QUITA UN SPECIAL-NAMES QUE QUEDO    *
003160*                  MAL COPIADO DE OTRO SISTEMA; ESTE PROGRAMA NO  *
003170*                  MANEJA MONTOS, NO REQUIERE CONFIGURATION       *
003180*                  SECTION                                       *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT BLPREST  ASSIGN TO PRESTAMO
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS FS-PRESTAMOS.
004200 DATA DIVISION.
004300 FILE SECTION.
004400******************************************************************
004500*          MOVIMIENTO DE PRESTAMOS (ENTRADA Y SALIDA)            *
004600******************************************************************
004700 FD  BLPREST
004800     LABEL RECORD IS STANDARD.
004900     COPY BLPREST.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*              VARIABLES DE FILE STATUS                          *
005300******************************************************************
005400 01  WKS-ARCHIVOS-STATUS.
005500     03  FS-PRESTAMOS               PIC 9(02) VALUE ZEROS.
005600     03  WKS-ARCHIVO-ERROR          PIC X(10) VALUE SPACES.
005700******************************************************************
005800*          PARAMETROS DE ALTA DEL PRESTAMO (SYSIN)                *
005900******************************************************************
006000 01  WKS-PARM-ENTRADA.
006100     03  WKS-PARM-SOCIO-ID          PIC 9(06).
006200     03  WKS-PARM-MATERIAL-ID       PIC 9(06).
006300     03  WKS-PARM-TIPO-MATERIAL     PIC X(08).
006400     03  WKS-PARM-DURACION          PIC 9(05).
006500     03  WKS-PARM-FECHA-PROC        PIC 9(08).
006600     03  FILLER                     PIC X(47).
006700******************************************************************
006800*                    SWITCHES  DE  PROCESO                       *
006900******************************************************************
007000 01  WKS-SWITCHES.
007100     03  WKS-FLAG-FIN-PRESTAMOS     PIC X(01) VALUE "N".
007200         88  FIN-PRESTAMOS                    VALUE "S".
007300     03  WKS-FLAG-BISIESTO          PIC X(01) VALUE "N".
007400         88  WKS-CONV-BISIESTO-SI             VALUE "Y".
007500         88  WKS-CONV-BISIESTO-NO             VALUE "N".
007600******************************************************************
007700*               CONTROL DEL ULTIMO FOLIO LEIDO                    *
007800******************************************************************
007900 01  WKS-ULTIMO-ID                  PIC 9(06) COMP VALUE ZERO.
008000 01  WKS-NUEVO-ID                   PIC 9(06) COMP VALUE ZERO.
008100******************************************************************
008200*            AREA DE TRABAJO PARA CALCULO DE VENCIMIENTO         *
008300******************************************************************
008400 01  WKS-DIAS-RESTANTES             PIC 9(05) COMP VALUE ZERO.
008500 01  WKS-IX-DIA                     PIC 9(05) COMP VALUE ZERO.
008600 01  WKS-IX-MES                     PIC 9(02) COMP VALUE ZERO.
008700 01  WKS-MAX-DIAS-MES               PIC 9(02) COMP VALUE ZERO.
008800 01  WKS-BIS-COCIENTE               PIC 9(06) COMP VALUE ZERO.
008900 01  WKS-BIS-RESIDUO-4              PIC 9(04) COMP VALUE ZERO.
009000 01  WKS-BIS-RESIDUO-100            PIC 9(04) COMP VALUE ZERO.
009100 01  WKS-BIS-RESIDUO-400            PIC 9(04) COMP VALUE ZERO.
009200 01  WKS-FECHA-VENCE-CALC           PIC 9(08) VALUE ZEROS.
009300 01  WKS-FVC-R REDEFINES WKS-FECHA-VENCE-CALC.
009400     03  WKS-FVC-ANIO                PIC 9(04).
009500     03  WKS-FVC-MES                 PIC 9(02).
009600     03  WKS-FVC-DIA                 PIC 9(02).
009700******************************************************************
009800*          TABLA COMPARTIDA DE DIAS POR MES (COPY)               *
009900******************************************************************
010000 COPY BLCOPDT.
010100 PROCEDURE DIVISION.
010200******************************************************************
010300*                S E C C I O N   P R I N C I P A L               *
010400******************************************************************
010500 000-MAIN SECTION.
010600     PERFORM 100-LEE-PARAMETROS          THRU 100-LEE-PARAMETROS-E
010700     PERFORM 200-LOCALIZA-ULTIMO-FOLIO   THRU 200-LOCALIZA-ULTIMO-FOLIO-E
010800     PERFORM 300-CALCULA-VENCIMIENTO     THRU 300-CALCULA-VENCIMIENTO-E
010900     PERFORM 400-ESCRIBE-PRESTAMO        THRU 400-ESCRIBE-PRESTAMO-E
011000     PERFORM 900-TOTALES                 THRU 900-TOTALES-E
011100     STOP RUN.
011200 000-MAIN-E.
011300     EXIT.
011400*----------------------------------------------------------------*
011500*         LECTURA DE PARAMETROS DE ALTA (TARJETA SYSIN)          *
011600*----------------------------------------------------------------*
011700 100-LEE-PARAMETROS SECTION.
011800     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
011900 100-LEE-PARAMETROS-E.
012000     EXIT.
012100*----------------------------------------------------------------*
012200*   SE LOCALIZA EL FOLIO MAS ALTO LEYENDO TODO EL ARCHIVO, YA     *
012300*   QUE ES SECUENCIAL Y NO TIENE ACCESO DIRECTO POR LLAVE         *
012400*----------------------------------------------------------------*
012500 200-LOCALIZA-ULTIMO-FOLIO SECTION.                               TK-4483 
012600     OPEN INPUT BLPREST
012700     IF FS-PRESTAMOS NOT = 0 AND FS-PRESTAMOS NOT = 35
012800        MOVE "BLPREST" TO WKS-ARCHIVO-ERROR
012900        GO TO 290-ERROR-APERTURA
013000     END-IF
013100     IF FS-PRESTAMOS = 35
013200        MOVE ZERO TO WKS-ULTIMO-ID
013300        GO TO 200-LOCALIZA-ULTIMO-FOLIO-E
013400     END-IF
013500     READ BLPREST
013600          AT END SET FIN-PRESTAMOS TO TRUE
013700     END-READ
013800     PERFORM 210-COMPARA-FOLIO THRU 210-COMPARA-FOLIO-E
013900             UNTIL FIN-PRESTAMOS
014000     CLOSE BLPREST
014100     GO TO 200-LOCALIZA-ULTIMO-FOLIO-E.
014200 290-ERROR-APERTURA.
014300     DISPLAY "========================================" UPON CONSOLE
014400     DISPLAY "  ERROR AL ABRIR ARCHIVO: " WKS-ARCHIVO-ERROR
014500             UPON CONSOLE
014600     DISPLAY "========================================" UPON CONSOLE
014700     MOVE 91 TO RETURN-CODE
014800     STOP RUN.
014900 200-LOCALIZA-ULTIMO-FOLIO-E.
015000     EXIT.
015100
015200 210-COMPARA-FOLIO SECTION.
015300     IF BL-PR-ID > WKS-ULTIMO-ID
015400        MOVE BL-PR-ID TO WKS-ULTIMO-ID
015500     END-IF
015600     READ BLPREST
015700          AT END SET FIN-PRESTAMOS TO TRUE
015800     END-READ.
015900 210-COMPARA-FOLIO-E.
016000     EXIT.
016100*----------------------------------------------------------------*
016200*   VENCIMIENTO = FECHA DE PROCESO + N DIAS CALENDARIO, SUMADOS   *
016300*   DE UNO EN UNO CON AJUSTE DE FIN DE MES Y DE ANIO              *
016400*----------------------------------------------------------------*
016500 300-CALCULA-VENCIMIENTO SECTION.
016600     MOVE WKS-PARM-FECHA-PROC TO WKS-FECHA-VENCE-CALC
016700     MOVE WKS-PARM-DURACION   TO WKS-DIAS-RESTANTES
016800     PERFORM 310-SUMA-UN-DIA THRU 310-SUMA-UN-DIA-E
016900             VARYING WKS-IX-DIA FROM 1 BY 1
017000             UNTIL WKS-IX-DIA > WKS-DIAS-RESTANTES.
017100 300-CALCULA-VENCIMIENTO-E.
017200     EXIT.
017300
017400 310-SUMA-UN-DIA SECTION.
017500     ADD 1 TO WKS-FVC-DIA
017600     PERFORM 320-VERIFICA-FIN-DE-MES THRU 320-VERIFICA-FIN-DE-MES-E.
017700 310-SUMA-UN-DIA-E.
017800     EXIT.
017900*----------------------------------------------------------------*
018000*   SI EL DIA SE PASA DEL MAXIMO DEL MES, SE RECORRE AL DIA 1     *
018100*   DEL MES SIGUIENTE (CON VUELTA DE ANIO SI ERA DICIEMBRE)       *
018200*----------------------------------------------------------------*
018300 320-VERIFICA-FIN-DE-MES SECTION.                                 TK-4495 
018400     MOVE WKS-FVC-MES TO WKS-IX-MES
018500     PERFORM 330-ANIO-BISIESTO THRU 330-ANIO-BISIESTO-E
018600     MOVE BL-DIAS-MES (WKS-IX-MES) TO WKS-MAX-DIAS-MES
018700     IF WKS-IX-MES = 2 AND WKS-CONV-BISIESTO-SI
018800        ADD 1 TO WKS-MAX-DIAS-MES
018900     END-IF
019000     IF WKS-FVC-DIA > WKS-MAX-DIAS-MES
019100        MOVE 1 TO WKS-FVC-DIA
019200        ADD 1 TO WKS-FVC-MES
019300        IF WKS-FVC-MES > 12
019400           MOVE 1 TO WKS-FVC-MES
019500           ADD 1 TO WKS-FVC-ANIO
019600        END-IF
019700     END-IF.
019800 320-VERIFICA-FIN-DE-MES-E.
019900     EXIT.
020000*----------------------------------------------------------------*
020100*   ANIO BISIESTO: DIVISIBLE ENTRE 4, SALVO SIGLOS QUE NO SEAN   *
020200*   DIVISIBLES ENTRE 400 (REGLA GREGORIANA COMPLETA)              *
020300*----------------------------------------------------------------*
020400 330-ANIO-BISIESTO SECTION.                                       TK-4495 
020500     DIVIDE WKS-FVC-ANIO BY 4   GIVING WKS-BIS-COCIENTE
020600            REMAINDER WKS-BIS-RESIDUO-4
020700     DIVIDE WKS-FVC-ANIO BY 100 GIVING WKS-BIS-COCIENTE
020800            REMAINDER WKS-BIS-RESIDUO-100
020900     DIVIDE WKS-FVC-ANIO BY 400 GIVING WKS-BIS-COCIENTE
021000            REMAINDER WKS-BIS-RESIDUO-400
021100     IF WKS-BIS-RESIDUO-4 = 0 AND
021200        (WKS-BIS-RESIDUO-100 NOT = 0 OR WKS-BIS-RESIDUO-400 = 0)
021300        SET WKS-CONV-BISIESTO-SI TO TRUE
021400     ELSE
021500        SET WKS-CONV-BISIESTO-NO TO TRUE
021600     END-IF.
021700 330-ANIO-BISIESTO-E.
021800     EXIT.
021900*----------------------------------------------------------------*
022000*       ALTA DEL REGISTRO DE PRESTAMO (SE ANEXA AL ARCHIVO)       *
022100*----------------------------------------------------------------*
022200 400-ESCRIBE-PRESTAMO SECTION.
022300     COMPUTE WKS-NUEVO-ID = WKS-ULTIMO-ID + 1
022400     MOVE WKS-NUEVO-ID            TO BL-PR-ID
022500     MOVE WKS-PARM-SOCIO-ID       TO BL-PR-SOCIO-ID
022600     MOVE WKS-PARM-MATERIAL-ID    TO BL-PR-MATERIAL-ID
022700     MOVE WKS-PARM-TIPO-MATERIAL  TO BL-PR-TIPO-MATERIAL
022800     MOVE WKS-PARM-FECHA-PROC     TO BL-PR-FECHA-INICIO
022900     MOVE WKS-FECHA-VENCE-CALC    TO BL-PR-FECHA-VENCE
023000     MOVE ZEROS                   TO BL-PR-FECHA-DEVOL            TK-4502 
023100     OPEN EXTEND BLPREST
023200     IF FS-PRESTAMOS NOT = 0
023300        MOVE "BLPREST" TO WKS-ARCHIVO-ERROR
023400        GO TO 290-ERROR-APERTURA
023500     END-IF
023600     WRITE REG-BLPREST
023700     CLOSE BLPREST.
023800 400-ESCRIBE-PRESTAMO-E.
023900     EXIT.
024000*----------------------------------------------------------------*
024100*                 MENSAJE DE CONFIRMACION DE ALTA                *
024200*----------------------------------------------------------------*
024300 900-TOTALES SECTION.
024400     DISPLAY ">>>>>>>>>>>>>>>> ALTA DE PRESTAMO <<<<<<<<<<<<<<<<<<<<<<"
024500     DISPLAY "||  FOLIO ASIGNADO           : (" WKS-NUEVO-ID       ")"
024600     DISPLAY "||  SOCIO                    : (" WKS-PARM-SOCIO-ID  ")"
024700     DISPLAY "||  MATERIAL                 : (" WKS-PARM-MATERIAL-ID ")"
024800     DISPLAY "||  FECHA DE INICIO          : (" WKS-PARM-FECHA-PROC ")"
024900     DISPLAY "||  FECHA DE VENCIMIENTO     : (" WKS-FECHA-VENCE-CALC ")"
025000     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>".
025100 900-TOTALES-E.
025200     EXIT.
