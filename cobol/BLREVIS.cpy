000100******************************************************************
000200*            ESTRUCTURA REGISTRO MAESTRO DE REVISTAS              *
000300*----------------------------------------------------------------*
000400* PROPIETARIO : BIBLIOTECA CENTRAL - AREA DE SISTEMAS             *
000500* ARCHIVO     : BLREVIS  (BL.MAE.REVISTAS) - SECUENCIAL           *
000600* LONGITUD    : 082 BYTES                                         *
000700*----------------------------------------------------------------*
000800* FECHA       : 14/02/2024                                       *
000900* PROGRAMADOR : MARLENY GUADALUPE TOBAR (MGT)                    *
001000* DESCRIPCION : LAYOUT DEL MAESTRO DE REVISTAS PARA EL SUBSIS-    *
001100*             : TEMA DE MULTAS E INVENTARIO DE LA BIBLIOTECA      *
001200******************************************************************
001300 01  REG-BLREVIS.
001400     03  BL-REV-ID                   PIC 9(06).
001500     03  BL-REV-TITULO               PIC X(40).
001600     03  BL-REV-EDITOR               PIC X(30).
001700     03  BL-REV-NUM-EDICION          PIC 9(05).
001800     03  FILLER                      PIC X(01).
